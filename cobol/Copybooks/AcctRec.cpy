000100******************************************************************
000200* ACCTREC.CPY
000300*    Account master record layout -- one entry per deposit
000400*    account carried on the ACCOUNT-MASTER file.  ACCTCONV types
000500*    this layout out twice by hand, once per direction of
000600*    travel (see its own banner comment), since a program may
000700*    not COPY the same 01-level name into two FDs; this copybook
000800*    is the single-FD form, used where a program only needs one
000900*    working copy of the layout (ACCTNEW, to build a new account).
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1989-02-14  REK  ORIGINAL CUT FOR THE CHECKING-PLUS PROJECT.
001400*    1991-06-03  REK  ADDED ACCT-CURRENCY, WAS US-DOLLARS ONLY.
001500*    1994-11-21  DSP  ADDED ACCT-NUMBER-NUM-VIEW REDEFINES FOR
001600*                     THE NEW-ACCOUNTS SCREEN (REQ 94-0871).
001700*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001800*                     NO CHANGE REQUIRED.
001900*    1999-09-13  WTC  ADDED THE 88-LEVELS FOR ACCT-IS-ACTIVE/FROZEN/
002000*                     CLOSED SO EDITS NO LONGER COMPARE ACCT-STATUS
002100*                     TO A LITERAL IN FOUR DIFFERENT PROGRAMS (TKT
002200*                     99-0288).
002300*    2001-08-16  RGK  CONFIRMED NO PACKED FIELD ON THIS RECORD
002400*                     CROSSES A CENTURY BOUNDARY SINCE NONE OF THEM
002500*                     CARRY A DATE (FOLLOWUP TO AUDIT REQUEST
002600*                     01-0103).
002700******************************************************************
002800 01  ACCOUNT-RECORD.
002900     05  ACCT-NUMBER             PIC X(14).
003000     05  ACCT-HOLDER-NAME        PIC X(40).
003100     05  ACCT-BALANCE            PIC S9(11)V99 COMP-3.
003200     05  ACCT-CURRENCY           PIC X(03).
003300     05  ACCT-STATUS             PIC X(06).
003400         88  ACCT-IS-ACTIVE              VALUE "ACTIVE".
003500         88  ACCT-IS-FROZEN              VALUE "FROZEN".
003600         88  ACCT-IS-CLOSED              VALUE "CLOSED".
003700     05  FILLER                  PIC X(10).
003800
003900*-----------------------------------------------------------------
004000*    Alternate view of the same 80 bytes, used by ACCTNEW when it
004100*    is building a candidate account number out of three 4-digit
004200*    groups and a pair of separator dashes.
004300*-----------------------------------------------------------------
004400 01  ACCOUNT-RECORD-NUM-VIEW REDEFINES ACCOUNT-RECORD.
004500     05  ACCT-NUMBER-PARTS.
004600         10  ACCT-NUM-GROUP-1    PIC X(04).
004700         10  ACCT-NUM-DASH-1     PIC X(01).
004800         10  ACCT-NUM-GROUP-2    PIC X(04).
004900         10  ACCT-NUM-DASH-2     PIC X(01).
005000         10  ACCT-NUM-GROUP-3    PIC X(04).
005100     05  FILLER                  PIC X(66).
