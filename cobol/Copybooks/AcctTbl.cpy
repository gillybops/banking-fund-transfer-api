000100******************************************************************
000200* ACCTTBL.CPY
000300*    In-memory account table -- the whole ACCOUNT-MASTER file,
000400*    one entry per account, held resident for the life of a run
000500*    so TRANSPOST/ACCTNEW/ACCTLIST can look an account up by
000600*    number without a native indexed ACCOUNT-MASTER file.  Loaded
000700*    and saved by the ACCTCONV subprogram; this same layout is
000800*    COPYd into ACCTCONV's LINKAGE SECTION so caller and callee
000900*    agree on the shape of the table.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1994-04-05  DSP  ORIGINAL CUT -- REPLACES THE INDEXED-FILE
001400*                     DESIGN REJECTED BY THE DBA GROUP (REQ
001500*                     94-0214, SEE PROJECT NOTEBOOK PG 12).
001600*    1998-02-19  WTC  RAISED TABLE CAPACITY FROM 2000 TO 5000
001700*                     ACCOUNTS (REQ 98-0055).
001800*    1999-06-08  DSP  ADDED TRAILING FILLER TO EACH TABLE ENTRY SO
001900*                     THE IN-MEMORY LAYOUT MATCHES THE ACCOUNT-
002000*                     MASTER RECORD BYTE FOR BYTE (TKT 99-0342).
002100*    2001-11-30  RGK  CONFIRMED TABLE CAPACITY OF 5000 IS STILL
002200*                     AHEAD OF THE MASTER'S ACTUAL ACCOUNT COUNT
002300*                     (AUDIT REQUEST 01-0219); NO CHANGE MADE.
002400******************************************************************
002500 01  ACCOUNT-TABLE-AREA.
002600     05  ACCT-TABLE-COUNT        PIC S9(5) COMP.
002700     05  ACCT-TABLE OCCURS 5000 TIMES
002800                    INDEXED BY ACCT-TBL-IDX.
002900         10  ACCT-TBL-NUMBER         PIC X(14).
003000         10  ACCT-TBL-HOLDER-NAME    PIC X(40).
003100         10  ACCT-TBL-BALANCE        PIC S9(11)V99 COMP-3.
003200         10  ACCT-TBL-CURRENCY       PIC X(03).
003300         10  ACCT-TBL-STATUS         PIC X(06).
003400             88  ACCT-TBL-IS-ACTIVE          VALUE "ACTIVE".
003500             88  ACCT-TBL-IS-FROZEN          VALUE "FROZEN".
003600             88  ACCT-TBL-IS-CLOSED          VALUE "CLOSED".
003700         10  FILLER                  PIC X(10).
