000100******************************************************************
000200* TXNREG.CPY
000300*    Transaction register record layout -- one entry per
000400*    processed (or rejected) transfer request.  Copied into the
000500*    FD of TRANSPOST (writer/rewriter) and TXNINQ (reader).
000600*
000700*    CHANGE LOG
000800*    ----------
000900*    1994-04-02  DSP  ORIGINAL CUT FOR THE OVERNIGHT TRANSFER-
001000*                     POSTING PROJECT (REQ 94-0214).
001100*    1997-10-11  WTC  ADDED TXN-TYPE SO THE REGISTER CAN ONE DAY
001200*                     CARRY DEPOSIT/WITHDRAWAL POSTINGS TOO, NOT
001300*                     JUST ACCOUNT-TO-ACCOUNT TRANSFERS.
001400*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001500*                     NO CHANGE REQUIRED.
001600*    2000-04-03  RGK  ADDED TXN-IS-REVERSED 88-LEVEL SO A REVERSAL
001700*                     MEMO POSTING CAN BE FLAGGED ON THE REGISTER
001800*                     WITHOUT A SEPARATE STATUS CODE TABLE (REQ
001900*                     00-0071, PHASE 1 OF THE REVERSAL PROJECT).
002000******************************************************************
002100 01  TRANSACTION-RECORD.
002200     05  TXN-ID                  PIC X(12).
002300     05  TXN-FROM-ACCOUNT         PIC X(14).
002400     05  TXN-TO-ACCOUNT           PIC X(14).
002500     05  TXN-AMOUNT               PIC S9(11)V99 COMP-3.
002600     05  TXN-CURRENCY             PIC X(03).
002700     05  TXN-STATUS               PIC X(09).
002800         88  TXN-IS-PENDING               VALUE "PENDING".
002900         88  TXN-IS-COMPLETED             VALUE "COMPLETED".
003000         88  TXN-IS-FAILED                VALUE "FAILED".
003100         88  TXN-IS-REVERSED              VALUE "REVERSED".
003200     05  TXN-TYPE                 PIC X(10).
003300         88  TXN-TYPE-IS-TRANSFER         VALUE "TRANSFER".
003400         88  TXN-TYPE-IS-DEPOSIT          VALUE "DEPOSIT".
003500         88  TXN-TYPE-IS-WITHDRAWAL       VALUE "WITHDRAWAL".
003600     05  TXN-DESCRIPTION          PIC X(40).
003700     05  TXN-FAILURE-REASON       PIC X(40).
003800     05  FILLER                   PIC X(11).
003900
004000*-----------------------------------------------------------------
004100*    Raw 160-byte view, used to echo a record to the job log
004200*    without regard to field boundaries when TXNINQ cannot find
004300*    the transaction id it was asked for.
004400*-----------------------------------------------------------------
004500 01  TXN-RAW-VIEW REDEFINES TRANSACTION-RECORD.
004600     05  TXN-RAW-TEXT             PIC X(160).
