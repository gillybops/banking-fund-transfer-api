000100******************************************************************
000200* TRANREQ.CPY
000300*    Transfer request record layout -- one entry per requested
000400*    fund transfer on the TRANSFER-REQUEST-FILE.  Copied into the
000500*    FD of TRANSPOST, the only program that reads this file.
000600*
000700*    CHANGE LOG
000800*    ----------
000900*    1994-04-02  DSP  ORIGINAL CUT FOR THE OVERNIGHT TRANSFER-
001000*                     POSTING PROJECT (REQ 94-0214).
001100*    1996-02-08  WTC  ADDED A NOTE TO THIS BANNER THAT THE POSITIVE-
001200*                     AMOUNT EDIT LIVES IN TRANSPOST, NOT HERE, AFTER
001300*                     AUDIT FINDING 96-112 ASKED WHERE THE RULE WAS
001400*                     DOCUMENTED.
001500*    1998-09-30  WTC  ADDED TR-RAW-VIEW REDEFINES SO A REJECTED
001600*                     RECORD CAN BE DUMPED VERBATIM TO THE ERROR
001700*                     TRAIL WITHOUT FIELD-BY-FIELD MOVES.
001800*    2000-01-19  RGK  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001900*                     NO CHANGE REQUIRED.
002000******************************************************************
002100 01  TRANSFER-REQUEST-RECORD.
002200     05  TR-FROM-ACCOUNT         PIC X(14).
002300     05  TR-TO-ACCOUNT           PIC X(14).
002400     05  TR-AMOUNT               PIC S9(11)V99 COMP-3.
002500     05  TR-DESCRIPTION          PIC X(40).
002600     05  FILLER                  PIC X(05).
002700
002800*-----------------------------------------------------------------
002900*    Raw 80-byte view of the same request, used only to echo a
003000*    malformed or rejected request to DISPLAY without regard to
003100*    field boundaries.
003200*-----------------------------------------------------------------
003300 01  TR-RAW-VIEW REDEFINES TRANSFER-REQUEST-RECORD.
003400     05  TR-RAW-TEXT             PIC X(80).
