000100******************************************************************
000200* TRANSPOST -- OVERNIGHT TRANSFER POSTING RUN
000300*    READS THE TRANSFER-REQUEST FILE, VALIDATES AND POSTS EACH
000400*    REQUESTED FUND TRANSFER AGAINST THE ACCOUNT MASTER, WRITES
000500*    THE TRANSACTION REGISTER, AND PRINTS THE RUN CONTROL
000600*    TOTALS.  THIS IS THE MAIN NIGHTLY JOB STEP.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    1994-04-02  DSP  ORIGINAL CUT (REQ 94-0214).
001100*    1994-04-19  DSP  ADDED THE SAME-ACCOUNT AND POSITIVE-AMOUNT
001200*                     EDITS AFTER AUDIT FINDING 96-112.
001300*    1994-07-30  WTC  SWITCHED ACCOUNT MASTER ACCESS FROM A
001400*                     SORT/MERGE PASS TO THE RESIDENT TABLE
001500*                     BUILT BY ACCTCONV -- DBA GROUP WOULD NOT
001600*                     APPROVE AN INDEXED MASTER (REQ 94-0214).
001700*    1994-11-04  WTC  FIXED THE FUNDS CHECK TO COMPARE AGAINST
001800*                     THE BALANCE BEFORE POSTING, NOT AFTER
001900*                     (PROBLEM TKT 96-0399).
002000*    1997-10-11  WTC  ADDED THE TXN-TYPE MOVE OF "TRANSFER" NOW
002100*                     THAT THE REGISTER CARRIES DEPOSIT AND
002200*                     WITHDRAWAL POSTINGS TOO.
002300*    1998-02-19  WTC  ACCOUNT TABLE RAISED TO 5000 ENTRIES
002400*                     (REQ 98-0055).
002500*    1998-09-30  WTC  ADDED THE RAW-RECORD DUMP WHEN A REQUEST
002600*                     IS REJECTED.
002700*    1999-01-07  DSP  Y2K REVIEW OF THIS PROGRAM -- NO DATE
002800*                     FIELDS ARE CARRIED OR COMPARED HERE, NO
002900*                     CHANGE REQUIRED.
003000*    1999-06-14  RGK  CURRENCY ON THE TRANSACTION RECORD IS
003100*                     ALWAYS FORCED TO USD REGARDLESS OF THE
003200*                     ACCOUNTS' OWN CURRENCY FIELD, PER
003300*                     OPERATIONS MEMO 99-31 -- NO FX CONVERSION
003400*                     IS DONE BY THIS RUN.
003500*    2001-03-08  RGK  CLOSED PROBLEM TKT 01-0067 -- THE
003600*                     INSUFFICIENT-FUNDS REASON TEXT WAS NOT
003700*                     BEING MOVED TO THE REGISTER RECORD.
003800******************************************************************
003900 IDENTIFICATION              DIVISION.
004000*-----------------------------------------------------------------
004100 PROGRAM-ID.                 TRANSPOST.
004200 AUTHOR.                     D S PELLETIER.
004300 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
004400 DATE-WRITTEN.                APRIL 2, 1994.
004500 DATE-COMPILED.
004600 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
004700                             PROCESSING PERSONNEL ONLY.
004800
004900******************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            WHATEVER-PC.
005400 SPECIAL-NAMES.
005500     C01                     IS TOP-OF-FORM
005600     UPSI-0                  IS TRANSPOST-RERUN-SWITCH.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  TRANS-FILE-IN
006100             ASSIGN TO "TRANREQ"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  TXN-REGISTER
006500             ASSIGN TO "TXNREG"
006600             ORGANIZATION IS INDEXED
006700             ACCESS MODE IS DYNAMIC
006800             RECORD KEY IS TXN-ID
006900             FILE STATUS IS WS-TXN-FILE-STATUS.
007000
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  TRANS-FILE-IN
007600     RECORD CONTAINS 80 CHARACTERS
007700     DATA RECORD IS TRANSFER-REQUEST-RECORD.
007800 COPY "TranReq.cpy".
007900
008000 FD  TXN-REGISTER
008100     RECORD CONTAINS 160 CHARACTERS
008200     DATA RECORD IS TRANSACTION-RECORD.
008300 COPY "TxnReg.cpy".
008400
008500*-----------------------------------------------------------------
008600 WORKING-STORAGE             SECTION.
008700*-----------------------------------------------------------------
008800*    The whole account master, resident for the run; see ACCTTBL
008900*    copybook banner for why this is a table and not an indexed
009000*    ACCOUNT-MASTER file.
009100*-----------------------------------------------------------------
009200 COPY "AcctTbl.cpy".
009300
009400 01  SWITCHES-AND-COUNTERS.
009500     05  TRANS-EOF-SW            PIC X(01).
009600         88  TRANS-EOF                    VALUE "Y".
009700     05  VALID-REQUEST-SW        PIC X(01).
009800         88  REQUEST-IS-VALID             VALUE "Y".
009900         88  REQUEST-IS-INVALID           VALUE "N".
010000     05  FILLER                  PIC X(02).
010100
010200 01  WS-FILE-STATUS-CODES.
010300     05  WS-TXN-FILE-STATUS      PIC X(02).
010400     05  FILLER                  PIC X(02).
010500
010600*-----------------------------------------------------------------
010700*    Subscripts and run totals are COMP per shop standard --
010800*    these are never printed directly, only through an edited
010900*    field, so binary is cheapest.
011000*-----------------------------------------------------------------
011100 01  WS-SUBSCRIPTS.
011200     05  WS-SEARCH-SUB           PIC S9(5) COMP.
011300     05  WS-FROM-IDX             PIC S9(5) COMP VALUE ZERO.
011400     05  WS-TO-IDX               PIC S9(5) COMP VALUE ZERO.
011500     05  FILLER                  PIC X(02).
011600
011700 01  WS-RUN-TOTALS.
011800     05  WT-READ-COUNT           PIC S9(7) COMP VALUE ZERO.
011900     05  WT-COMPLETED-COUNT      PIC S9(7) COMP VALUE ZERO.
012000     05  WT-FAILED-COUNT         PIC S9(7) COMP VALUE ZERO.
012100     05  WT-COMPLETED-AMOUNT     PIC S9(11)V99 COMP-3 VALUE ZERO.
012200     05  FILLER                  PIC X(01).
012300
012400*-----------------------------------------------------------------
012500*    Raw view of the totals, used only so operations can dump
012600*    the accumulators to the job log in one shot if a rerun is
012700*    ever in question.
012800*-----------------------------------------------------------------
012900 01  WS-RUN-TOTALS-RAW REDEFINES WS-RUN-TOTALS.
013000     05  FILLER                  PIC X(20).
013100
013200 77  WS-REASON-TEXT              PIC X(40).
013300
013400 01  LK-TXNID-PARMS.
013500     05  LK-GENERATED-TXN-ID     PIC X(12).
013600
013700 01  LK-ACCTCONV-PARMS.
013800     05  LK-ACCTCONV-FUNCTION    PIC X(04).
013900         88  LK-FUNCTION-IS-LOAD         VALUE "LOAD".
014000         88  LK-FUNCTION-IS-SAVE         VALUE "SAVE".
014100     05  LK-ACCTCONV-STATUS      PIC X(02).
014200
014300******************************************************************
014400 PROCEDURE                   DIVISION.
014500*-----------------------------------------------------------------
014600* Main procedure -- one pass over TRANSFER-REQUEST-FILE.
014700*-----------------------------------------------------------------
014800 100-TRANSFER-POST.
014900     PERFORM 200-INITIATE-TRANSFER-POST.
015000     PERFORM 200-PROCEED-TRANSFER-POST
015100                             UNTIL TRANS-EOF.
015200     PERFORM 200-TERMINATE-TRANSFER-POST.
015300
015400     STOP RUN.
015500
015600******************************************************************
015700* Open files, build the resident account table, read the very
015800* first transfer request.
015900*-----------------------------------------------------------------
016000 200-INITIATE-TRANSFER-POST.
016100     PERFORM 300-OPEN-ALL-FILES.
016200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016300     PERFORM 300-LOAD-ACCOUNT-TABLE.
016400     PERFORM 300-READ-TRANS-FILE-IN.
016500
016600*-----------------------------------------------------------------
016700* For each request: validate it against the five edits required
016800* by REQ 94-0214, write the initial PENDING register record,
016900* post or fail it, rewrite the register record to its final
017000* status, and move on to the next request.
017100*-----------------------------------------------------------------
017200 200-PROCEED-TRANSFER-POST.
017300     PERFORM 300-VALIDATE-TRANSFER-REQUEST.
017400     PERFORM 300-WRITE-PENDING-TRANSACTION.
017500     IF  REQUEST-IS-VALID
017600         PERFORM 400-POST-TRANSFER
017700     ELSE
017800         PERFORM 400-FAIL-TRANSFER.
017900     PERFORM 300-REWRITE-TRANSACTION-STATUS.
018000     PERFORM 300-READ-TRANS-FILE-IN.
018100
018200*-----------------------------------------------------------------
018300* Write the updated account master back out, print the run
018400* totals, close the files.
018500*-----------------------------------------------------------------
018600 200-TERMINATE-TRANSFER-POST.
018700     PERFORM 300-SAVE-ACCOUNT-TABLE.
018800     PERFORM 300-PRINT-RUN-TOTALS.
018900     PERFORM 300-CLOSE-ALL-FILES.
019000
019100******************************************************************
019200 300-OPEN-ALL-FILES.
019300     OPEN    INPUT   TRANS-FILE-IN.
019400     OPEN    I-O     TXN-REGISTER.
019500
019600*-----------------------------------------------------------------
019700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019800     INITIALIZE SWITCHES-AND-COUNTERS WS-RUN-TOTALS.
019900     MOVE    ZERO                TO  WS-FROM-IDX WS-TO-IDX.
020000
020100*-----------------------------------------------------------------
020200* Ask ACCTCONV to bring the whole ACCOUNT-MASTER file into
020300* ACCOUNT-TABLE-AREA so steps 3-7 can look accounts up without
020400* a keyed file.
020500*-----------------------------------------------------------------
020600 300-LOAD-ACCOUNT-TABLE.
020700     MOVE    "LOAD"              TO  LK-ACCTCONV-FUNCTION.
020800     CALL    "ACCTCONV"          USING   LK-ACCTCONV-PARMS
020900                                          ACCOUNT-TABLE-AREA.
021000     IF  LK-ACCTCONV-STATUS NOT = "00"
021100         DISPLAY "TRANSPOST: ACCOUNT MASTER LOAD FAILED, STATUS="
021200                 LK-ACCTCONV-STATUS
021300         STOP RUN.
021400
021500*-----------------------------------------------------------------
021600* Ask ACCTCONV to write ACCOUNT-TABLE-AREA back out as the new
021700* ACCOUNT-MASTER file.
021800*-----------------------------------------------------------------
021900 300-SAVE-ACCOUNT-TABLE.
022000     MOVE    "SAVE"              TO  LK-ACCTCONV-FUNCTION.
022100     CALL    "ACCTCONV"          USING   LK-ACCTCONV-PARMS
022200                                          ACCOUNT-TABLE-AREA.
022300     IF  LK-ACCTCONV-STATUS NOT = "00"
022400         DISPLAY "TRANSPOST: ACCOUNT MASTER SAVE FAILED, STATUS="
022500                 LK-ACCTCONV-STATUS.
022600
022700*-----------------------------------------------------------------
022800 300-READ-TRANS-FILE-IN.
022900     READ    TRANS-FILE-IN
023000             AT END      MOVE "Y"    TO  TRANS-EOF-SW
023100             NOT AT END  ADD 1       TO  WT-READ-COUNT.
023200
023300*-----------------------------------------------------------------
023400* Business rules, applied in the order the reference run uses
023500* them; each edit only runs while the request is still valid.
023600*-----------------------------------------------------------------
023700 300-VALIDATE-TRANSFER-REQUEST.
023800     MOVE    "Y"                 TO  VALID-REQUEST-SW.
023900     MOVE    SPACES              TO  WS-REASON-TEXT.
024000     PERFORM 400-CHECK-SAME-ACCOUNT
024100             THRU    400-CHECK-SUFFICIENT-FUNDS-EXIT.
024200
024300*-----------------------------------------------------------------
024400* Step 2 of the batch flow -- every request gets a PENDING
024500* register record before it is validated any further.
024600*-----------------------------------------------------------------
024700 300-WRITE-PENDING-TRANSACTION.
024800     CALL    "TXNIDGEN"          USING   LK-TXNID-PARMS.
024900     MOVE    LK-GENERATED-TXN-ID TO  TXN-ID.
025000     MOVE    TR-FROM-ACCOUNT     TO  TXN-FROM-ACCOUNT.
025100     MOVE    TR-TO-ACCOUNT       TO  TXN-TO-ACCOUNT.
025200     MOVE    TR-AMOUNT           TO  TXN-AMOUNT.
025300     MOVE    "USD"               TO  TXN-CURRENCY.
025400     MOVE    "PENDING"           TO  TXN-STATUS.
025500     MOVE    "TRANSFER"          TO  TXN-TYPE.
025600     MOVE    TR-DESCRIPTION      TO  TXN-DESCRIPTION.
025700     MOVE    SPACES              TO  TXN-FAILURE-REASON.
025800     WRITE   TRANSACTION-RECORD
025900             INVALID KEY
026000                 DISPLAY "TRANSPOST: DUPLICATE TXN ID " TXN-ID.
026100
026200*-----------------------------------------------------------------
026300* Step 7 -- the register record is rewritten in place to its
026400* final COMPLETED or FAILED status; it is never left PENDING.
026500*-----------------------------------------------------------------
026600 300-REWRITE-TRANSACTION-STATUS.
026700     REWRITE TRANSACTION-RECORD
026800             INVALID KEY
026900                 DISPLAY "TRANSPOST: REWRITE FAILED FOR " TXN-ID.
027000
027100*-----------------------------------------------------------------
027200 300-PRINT-RUN-TOTALS.
027300     DISPLAY "-----------------------------------------------".
027400     DISPLAY "TRANSPOST - TRANSFER POSTING RUN TOTALS".
027500     DISPLAY "  REQUESTS READ. . . . . . : " WT-READ-COUNT.
027600     DISPLAY "  COMPLETED . . . . . . . . : " WT-COMPLETED-COUNT.
027700     DISPLAY "  FAILED. . . . . . . . . . : " WT-FAILED-COUNT.
027800     DISPLAY "  TOTAL AMOUNT COMPLETED. . : " WT-COMPLETED-AMOUNT.
027900     DISPLAY "-----------------------------------------------".
028000
028100*-----------------------------------------------------------------
028200 300-CLOSE-ALL-FILES.
028300     CLOSE   TRANS-FILE-IN
028400             TXN-REGISTER.
028500
028600******************************************************************
028700* Same-account check -- rule 1.
028800*-----------------------------------------------------------------
028900 400-CHECK-SAME-ACCOUNT.
029000     IF  TR-FROM-ACCOUNT = TR-TO-ACCOUNT
029100         MOVE "N"    TO  VALID-REQUEST-SW
029200         MOVE "Cannot transfer to the same account"
029300                     TO  WS-REASON-TEXT
029400         GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT.
029500
029600*-----------------------------------------------------------------
029700* Positive-amount check -- rule 2.
029800*-----------------------------------------------------------------
029900 400-CHECK-POSITIVE-AMOUNT.
030000     IF  TR-AMOUNT NOT > ZERO
030100         MOVE "N"    TO  VALID-REQUEST-SW
030200         MOVE "Transfer amount must be greater than 0"
030300                     TO  WS-REASON-TEXT
030400         GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT.
030500
030600*-----------------------------------------------------------------
030700* Existence check -- rule 3.  Locates both accounts in the
030800* resident table; WS-FROM-IDX/WS-TO-IDX stay zero when missing.
030900*-----------------------------------------------------------------
031000 400-CHECK-ACCOUNTS-EXIST.
031100     PERFORM 500-FIND-FROM-ACCOUNT.
031200     PERFORM 500-FIND-TO-ACCOUNT.
031300     IF  WS-FROM-IDX = ZERO
031400         MOVE "N"    TO  VALID-REQUEST-SW
031500         STRING  "Account not found: " TR-FROM-ACCOUNT
031600                 DELIMITED BY SIZE      INTO WS-REASON-TEXT
031700         GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT
031800     ELSE
031900         IF  WS-TO-IDX = ZERO
032000             MOVE "N"    TO  VALID-REQUEST-SW
032100             STRING  "Account not found: " TR-TO-ACCOUNT
032200                     DELIMITED BY SIZE      INTO WS-REASON-TEXT
032300             GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT.
032400
032500*-----------------------------------------------------------------
032600* Active-status check -- rule 4.
032700*-----------------------------------------------------------------
032800 400-CHECK-ACCOUNTS-ACTIVE.
032900     IF  NOT ACCT-TBL-IS-ACTIVE(WS-FROM-IDX)
033000         MOVE "N"    TO  VALID-REQUEST-SW
033100         STRING  "Account is inactive: " TR-FROM-ACCOUNT
033200                 DELIMITED BY SIZE        INTO WS-REASON-TEXT
033300         GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT
033400     ELSE
033500         IF  NOT ACCT-TBL-IS-ACTIVE(WS-TO-IDX)
033600             MOVE "N"    TO  VALID-REQUEST-SW
033700             STRING  "Account is inactive: " TR-TO-ACCOUNT
033800                     DELIMITED BY SIZE        INTO WS-REASON-TEXT
033900             GO TO   400-CHECK-SUFFICIENT-FUNDS-EXIT.
034000
034100*-----------------------------------------------------------------
034200* Sufficient-funds check -- rule 5.  Compares against the
034300* pre-transaction balance, the same balance step 400-POST-
034400* TRANSFER will post against (problem tkt 96-0399).
034500*-----------------------------------------------------------------
034600 400-CHECK-SUFFICIENT-FUNDS.
034700     IF  ACCT-TBL-BALANCE(WS-FROM-IDX) < TR-AMOUNT
034800         MOVE "N"    TO  VALID-REQUEST-SW
034900         STRING  "Insufficient funds in account: " TR-FROM-ACCOUNT
035000                 DELIMITED BY SIZE      INTO WS-REASON-TEXT.
035100
035200 400-CHECK-SUFFICIENT-FUNDS-EXIT.
035300     EXIT.
035400
035500*-----------------------------------------------------------------
035600* Post the debit/credit pair and mark the register COMPLETED.
035700*-----------------------------------------------------------------
035800 400-POST-TRANSFER.
035900     COMPUTE ACCT-TBL-BALANCE(WS-FROM-IDX) ROUNDED =
036000             ACCT-TBL-BALANCE(WS-FROM-IDX) - TR-AMOUNT.
036100     COMPUTE ACCT-TBL-BALANCE(WS-TO-IDX) ROUNDED =
036200             ACCT-TBL-BALANCE(WS-TO-IDX) + TR-AMOUNT.
036300     MOVE    "COMPLETED"         TO  TXN-STATUS.
036400     ADD     1                   TO  WT-COMPLETED-COUNT.
036500     ADD     TR-AMOUNT           TO  WT-COMPLETED-AMOUNT.
036600
036700*-----------------------------------------------------------------
036800* Leave both balances untouched and mark the register FAILED.
036900*-----------------------------------------------------------------
037000 400-FAIL-TRANSFER.
037100     MOVE    "FAILED"            TO  TXN-STATUS.
037200     MOVE    WS-REASON-TEXT      TO  TXN-FAILURE-REASON.
037300     DISPLAY "TRANSPOST: REJECTED " TR-RAW-TEXT.
037400     ADD     1                   TO  WT-FAILED-COUNT.
037500
037600******************************************************************
037700* Linear search of the resident table for the FROM account.
037800*-----------------------------------------------------------------
037900 500-FIND-FROM-ACCOUNT.
038000     MOVE    ZERO                TO  WS-FROM-IDX.
038100     PERFORM 600-TEST-FROM-ENTRY
038200             VARYING WS-SEARCH-SUB FROM 1 BY 1
038300             UNTIL   WS-SEARCH-SUB > ACCT-TABLE-COUNT
038400                 OR  WS-FROM-IDX NOT = ZERO.
038500
038600*-----------------------------------------------------------------
038700* Linear search of the resident table for the TO account.
038800*-----------------------------------------------------------------
038900 500-FIND-TO-ACCOUNT.
039000     MOVE    ZERO                TO  WS-TO-IDX.
039100     PERFORM 600-TEST-TO-ENTRY
039200             VARYING WS-SEARCH-SUB FROM 1 BY 1
039300             UNTIL   WS-SEARCH-SUB > ACCT-TABLE-COUNT
039400                 OR  WS-TO-IDX NOT = ZERO.
039500
039600******************************************************************
039700 600-TEST-FROM-ENTRY.
039800     IF  ACCT-TBL-NUMBER(WS-SEARCH-SUB) = TR-FROM-ACCOUNT
039900         MOVE    WS-SEARCH-SUB   TO  WS-FROM-IDX.
040000
040100*-----------------------------------------------------------------
040200 600-TEST-TO-ENTRY.
040300     IF  ACCT-TBL-NUMBER(WS-SEARCH-SUB) = TR-TO-ACCOUNT
040400         MOVE    WS-SEARCH-SUB   TO  WS-TO-IDX.
040500
