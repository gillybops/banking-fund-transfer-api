000100******************************************************************
000200* ACCTLIST -- ACCOUNT LISTING AND BALANCE INQUIRY
000300*    PRINTS A LINE PER ACCOUNT ON THE RESIDENT ACCOUNT TABLE
000400*    (ONE PASS, LOADED THROUGH ACCTCONV), THEN TAKES A SINGLE
000500*    ACCOUNT NUMBER FROM THE CONSOLE AND ANSWERS WITH THAT
000600*    ACCOUNT'S HOLDER NAME AND BALANCE -- OR "NOT FOUND" IF IT
000700*    IS NOT ON THE MASTER.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    1994-05-28  DSP  ORIGINAL CUT (REQ 94-0214).
001200*    1994-08-02  WTC  ADDED THE BALANCE INQUIRY AT THE END OF THE
001300*                     RUN SO A TELLER DOES NOT HAVE TO WAIT ON A
001400*                     SEPARATE JOB STEP (TKT 96-0255).
001500*    1998-02-19  WTC  ACCOUNT TABLE RAISED TO 5000 ENTRIES,
001600*                     MATCHING THE ACCTTBL COPYBOOK (REQ
001700*                     98-0055).
001800*    1999-01-07  DSP  Y2K REVIEW OF THIS PROGRAM -- THE RUN-DATE
001900*                     TITLE LINE ALREADY CARRIED A 4-DIGIT YEAR,
002000*                     NO CHANGE REQUIRED.
002100*    2000-09-14  RGK  BALANCE COLUMN ON THE LISTING NOW EDITS WITH A
002200*                     LEADING DOLLAR SIGN; OPERATIONS WAS MISREADING
002300*                     THE OLD UNSIGNED COLUMN ON THE GREENBAR (TKT
002400*                     00-0073).
002500******************************************************************
002600 IDENTIFICATION              DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.                 ACCTLIST.
002900 AUTHOR.                     D S PELLETIER.
003000 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
003100 DATE-WRITTEN.                MAY 28, 1994.
003200 DATE-COMPILED.
003300 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
003400                             PROCESSING PERSONNEL ONLY.
003500
003600******************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            WHATEVER-PC.
004100 SPECIAL-NAMES.
004200     C01                     IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT                SECTION.
004500 FILE-CONTROL.
004600     SELECT  ACCT-LISTING-OUT
004700             ASSIGN TO "ACCTLIST"
004800             ORGANIZATION IS LINE SEQUENTIAL.
004900
005000******************************************************************
005100 DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300 FILE                        SECTION.
005400 FD  ACCT-LISTING-OUT
005500     RECORD CONTAINS 80 CHARACTERS
005600     DATA RECORD IS LISTING-OUT.
005700 01  LISTING-OUT                 PIC X(80).
005800
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE             SECTION.
006100*-----------------------------------------------------------------
006200*    The whole account master, resident for the run; loaded and
006300*    walked by subscript for the listing, then searched again
006400*    for the console inquiry.
006500*-----------------------------------------------------------------
006600 COPY "AcctTbl.cpy".
006700
006800*-----------------------------------------------------------------
006900*    This record is for getting the name of the weekday, the
007000*    same FILLER/REDEFINES idiom the old inventory report used.
007100*-----------------------------------------------------------------
007200 01  DAY-RECORD.
007300     05  FILLER                  PIC X(09) VALUE "Monday".
007400     05  FILLER                  PIC X(09) VALUE "Tuesday".
007500     05  FILLER                  PIC X(09) VALUE "Wednesday".
007600     05  FILLER                  PIC X(09) VALUE "Thursday".
007700     05  FILLER                  PIC X(09) VALUE "Friday".
007800     05  FILLER                  PIC X(09) VALUE "Saturday".
007900     05  FILLER                  PIC X(09) VALUE "Sunday".
008000 01  DAY-TABLE REDEFINES DAY-RECORD.
008100     05  WEEKDAY                 PIC X(09) OCCURS 7 TIMES.
008200
008300*    This record is for printing the title of the listing.
008400 01  LISTING-TITLE.
008500     05  FILLER                  PIC X(07) VALUE SPACES.
008600     05  FILLER                  PIC X(20)
008700                             VALUE "ACCOUNT LISTING for ".
008800     05  DAY-NAME                PIC X(10).
008900     05  DSP-DATE.
009000         10  DSP-YEAR            PIC 9(04).
009100         10  FILLER              PIC X(01) VALUE "/".
009200         10  DSP-MONTH           PIC 9(02).
009300         10  FILLER              PIC X(01) VALUE "/".
009400         10  DSP-DAY             PIC 9(02).
009500
009600*    This record is for printing the header of the listing.
009700 01  LISTING-HEADER.
009800     05  FILLER                  PIC X(01) VALUE SPACES.
009900     05  FILLER                  PIC X(16) VALUE "ACCOUNT NUMBER".
010000     05  FILLER                  PIC X(31) VALUE "HOLDER NAME".
010100     05  FILLER                  PIC X(08) VALUE "CCY".
010200     05  FILLER                  PIC X(08) VALUE "STATUS".
010300     05  FILLER                  PIC X(16) VALUE "BAL".
010400
010500*    This record is for printing the detail of the listing.
010600 01  LISTING-DETAIL.
010700     05  FILLER                  PIC X(01) VALUE SPACES.
010800     05  ACCT-NUMBER-O           PIC X(14).
010900     05  FILLER                  PIC X(02) VALUE SPACES.
011000     05  ACCT-HOLDER-NAME-O      PIC X(29).
011100     05  FILLER                  PIC X(02) VALUE SPACES.
011200     05  ACCT-CURRENCY-O         PIC X(03).
011300     05  FILLER                  PIC X(05) VALUE SPACES.
011400     05  ACCT-STATUS-O           PIC X(06).
011500     05  FILLER                  PIC X(02) VALUE SPACES.
011600     05  ACCT-BALANCE-O          PIC $$$,$$$,$$9.99.
011700     05  FILLER                  PIC X(02) VALUE SPACES.
011800
011900*-----------------------------------------------------------------
012000*    Raw 80-byte view of the detail line, kept only so a bad
012100*    table entry can be dumped verbatim if editing ever blows
012200*    up on an unexpected value.
012300*-----------------------------------------------------------------
012400 01  LISTING-DETAIL-RAW REDEFINES LISTING-DETAIL.
012500     05  FILLER                  PIC X(80).
012600
012700*    This record is for printing the footer of the listing.
012800 01  LISTING-FOOTER.
012900     05  FILLER                  PIC X(02) VALUE SPACES.
013000     05  FOOTER-NAME             PIC X(20).
013100     05  FOOTER-COUNTER          PIC ZZZZ9.
013200
013300 01  SWITCHES-AND-COUNTERS.
013400     05  WS-LISTING-SUB          PIC S9(5) COMP VALUE ZERO.
013500     05  WS-SEARCH-SUB           PIC S9(5) COMP.
013600     05  WS-INQUIRY-IDX          PIC S9(5) COMP VALUE ZERO.
013700     05  WS-WRITE-CNT            PIC S9(5) COMP VALUE ZERO.
013800     05  FILLER                  PIC X(02).
013900
014000*-----------------------------------------------------------------
014100*    Raw view of the switches/counters, dumped to the job log
014200*    if ACCTLIST ever has to prove its write count.
014300*-----------------------------------------------------------------
014400 01  SWITCHES-AND-COUNTERS-RAW REDEFINES SWITCHES-AND-COUNTERS.
014500     05  FILLER                  PIC X(22).
014600
014700 01  CURRENT-DATE.
014800     05  CUR-YEAR                PIC 9(04).
014900     05  CUR-MONTH               PIC 9(02).
015000     05  CUR-DAY                 PIC 9(02).
015100     05  FILLER                  PIC X(02).
015200
015300 77  DAY-IN                      PIC 9(01).
015400
015500 77  WS-INQUIRY-ACCOUNT-NUMBER   PIC X(14).
015600
015700 01  LK-ACCTCONV-PARMS.
015800     05  LK-ACCTCONV-FUNCTION    PIC X(04).
015900     05  LK-ACCTCONV-STATUS      PIC X(02).
016000
016100******************************************************************
016200 PROCEDURE                   DIVISION.
016300*-----------------------------------------------------------------
016400 100-LIST-AND-INQUIRE-ACCOUNTS.
016500     PERFORM 200-INITIATE-ACCOUNT-LISTING.
016600     PERFORM 200-PRINT-ACCOUNT-LISTING
016700                     VARYING WS-LISTING-SUB FROM 1 BY 1
016800                     UNTIL   WS-LISTING-SUB > ACCT-TABLE-COUNT.
016900     PERFORM 200-TERMINATE-ACCOUNT-LISTING.
017000     PERFORM 200-ANSWER-BALANCE-INQUIRY.
017100
017200     STOP RUN.
017300
017400******************************************************************
017500 200-INITIATE-ACCOUNT-LISTING.
017600     PERFORM 300-LOAD-ACCOUNT-TABLE.
017700     PERFORM 300-OPEN-LISTING-FILE.
017800     PERFORM 300-PRINT-LISTING-TITLE.
017900     PERFORM 300-PRINT-LISTING-HEADER.
018000
018100*-----------------------------------------------------------------
018200* Step through the resident table, one line of output per
018300* account -- a table walk instead of a file READ, since the DBA
018400* group never did approve an indexed master for this system.
018500*-----------------------------------------------------------------
018600 200-PRINT-ACCOUNT-LISTING.
018700     PERFORM 300-PRINT-LISTING-DETAIL.
018800
018900*-----------------------------------------------------------------
019000 200-TERMINATE-ACCOUNT-LISTING.
019100     PERFORM 300-PRINT-LISTING-FOOTER.
019200     PERFORM 300-CLOSE-LISTING-FILE.
019300
019400*-----------------------------------------------------------------
019500* Get account / get balance -- a keyed lookup of one account
019600* taken from the console; not-found is reported, never abended.
019700*-----------------------------------------------------------------
019800 200-ANSWER-BALANCE-INQUIRY.
019900     DISPLAY "ACCTLIST: ENTER ACCOUNT NUMBER FOR BALANCE INQUIRY".
020000     DISPLAY "          (NNNN-NNNN-NNNN, OR BLANK TO SKIP) ".
020100     ACCEPT  WS-INQUIRY-ACCOUNT-NUMBER.
020200     IF  WS-INQUIRY-ACCOUNT-NUMBER NOT = SPACES
020300         PERFORM 300-FIND-INQUIRY-ACCOUNT
020400         PERFORM 300-DISPLAY-INQUIRY-RESULT.
020500
020600******************************************************************
020700 300-LOAD-ACCOUNT-TABLE.
020800     MOVE    "LOAD"              TO  LK-ACCTCONV-FUNCTION.
020900     CALL    "ACCTCONV"          USING   LK-ACCTCONV-PARMS
021000                                          ACCOUNT-TABLE-AREA.
021100     IF  LK-ACCTCONV-STATUS NOT = "00"
021200         DISPLAY "ACCTLIST: ACCOUNT MASTER LOAD FAILED, STATUS="
021300                 LK-ACCTCONV-STATUS
021400         STOP RUN.
021500
021600*-----------------------------------------------------------------
021700 300-OPEN-LISTING-FILE.
021800     OPEN    OUTPUT  ACCT-LISTING-OUT.
021900     MOVE    ZERO                TO  WS-WRITE-CNT.
022000
022100*-----------------------------------------------------------------
022200 300-CLOSE-LISTING-FILE.
022300     CLOSE   ACCT-LISTING-OUT.
022400
022500*-----------------------------------------------------------------
022600 300-PRINT-LISTING-TITLE.
022700     ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
022800     MOVE    CUR-YEAR            TO  DSP-YEAR.
022900     MOVE    CUR-MONTH           TO  DSP-MONTH.
023000     MOVE    CUR-DAY             TO  DSP-DAY.
023100     ACCEPT  DAY-IN              FROM DAY-OF-WEEK.
023200     MOVE    WEEKDAY(DAY-IN)     TO  DAY-NAME.
023300     WRITE   LISTING-OUT         FROM    LISTING-TITLE
023400             AFTER ADVANCING 1   LINES.
023500
023600*-----------------------------------------------------------------
023700 300-PRINT-LISTING-HEADER.
023800     WRITE   LISTING-OUT         FROM    LISTING-HEADER
023900             AFTER ADVANCING 2   LINES.
024000     MOVE    SPACES              TO  LISTING-OUT.
024100     WRITE   LISTING-OUT.
024200
024300*-----------------------------------------------------------------
024400* One detail line per account on the resident table, current
024500* subscript WS-LISTING-SUB supplied by the PERFORM VARYING in
024600* 100-LIST-AND-INQUIRE-ACCOUNTS.
024700*-----------------------------------------------------------------
024800 300-PRINT-LISTING-DETAIL.
024900     MOVE    ACCT-TBL-NUMBER(WS-LISTING-SUB)
025000                                 TO  ACCT-NUMBER-O.
025100     MOVE    ACCT-TBL-HOLDER-NAME(WS-LISTING-SUB)
025200                                 TO  ACCT-HOLDER-NAME-O.
025300     MOVE    ACCT-TBL-CURRENCY(WS-LISTING-SUB)
025400                                 TO  ACCT-CURRENCY-O.
025500     MOVE    ACCT-TBL-STATUS(WS-LISTING-SUB)
025600                                 TO  ACCT-STATUS-O.
025700     MOVE    ACCT-TBL-BALANCE(WS-LISTING-SUB)
025800                                 TO  ACCT-BALANCE-O.
025900     WRITE   LISTING-OUT         FROM    LISTING-DETAIL.
026000     ADD     1                   TO  WS-WRITE-CNT.
026100
026200*-----------------------------------------------------------------
026300 300-PRINT-LISTING-FOOTER.
026400     MOVE    "ACCOUNTS LISTED"   TO  FOOTER-NAME.
026500     MOVE    WS-WRITE-CNT        TO  FOOTER-COUNTER.
026600     WRITE   LISTING-OUT         FROM    LISTING-FOOTER
026700             AFTER ADVANCING 2   LINES.
026800
026900*-----------------------------------------------------------------
027000* Linear search of the resident table for the inquiry account.
027100*-----------------------------------------------------------------
027200 300-FIND-INQUIRY-ACCOUNT.
027300     MOVE    ZERO                TO  WS-INQUIRY-IDX.
027400     PERFORM 400-TEST-INQUIRY-ENTRY
027500             VARYING WS-SEARCH-SUB FROM 1 BY 1
027600             UNTIL   WS-SEARCH-SUB > ACCT-TABLE-COUNT
027700                 OR  WS-INQUIRY-IDX NOT = ZERO.
027800
027900*-----------------------------------------------------------------
028000 300-DISPLAY-INQUIRY-RESULT.
028100     IF  WS-INQUIRY-IDX = ZERO
028200         DISPLAY "ACCTLIST: ACCOUNT NOT FOUND: "
028300                 WS-INQUIRY-ACCOUNT-NUMBER
028400     ELSE
028500         DISPLAY "ACCTLIST: " ACCT-TBL-NUMBER(WS-INQUIRY-IDX)
028600                 " " ACCT-TBL-HOLDER-NAME(WS-INQUIRY-IDX)
028700                 " BALANCE " ACCT-TBL-BALANCE(WS-INQUIRY-IDX).
028800
028900******************************************************************
029000 400-TEST-INQUIRY-ENTRY.
029100     IF  ACCT-TBL-NUMBER(WS-SEARCH-SUB) = WS-INQUIRY-ACCOUNT-NUMBER
029200         MOVE    WS-SEARCH-SUB   TO  WS-INQUIRY-IDX.
029300
