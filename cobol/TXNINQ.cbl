000100******************************************************************
000200* TXNINQ -- TRANSACTION STATUS INQUIRY
000300*    TAKES A TXN-ID FROM THE CONSOLE AND DOES A KEYED READ OF
000400*    THE TRANSACTION REGISTER TRANSPOST LEFT BEHIND.  NOT-FOUND
000500*    IS REPORTED TO THE OPERATOR, NOT TREATED AS AN ABEND.  LOOP
000600*    AS MANY TIMES AS THE OPERATOR WANTS, SAME CONFIRM-SCREEN
000700*    IDIOM AS THE ONLINE-UPDATE JOB.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    1994-06-11  DSP  ORIGINAL CUT (REQ 94-0214).
001200*    1997-10-11  WTC  DISPLAY NOW SHOWS TXN-TYPE SINCE THE
001300*                     REGISTER CAN CARRY MORE THAN TRANSFERS.
001400*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ON THIS
001500*                     RECORD, NO CHANGE REQUIRED.
001600*    2000-05-30  RGK  ADDED THE TXN-FAILURE-REASON LINE TO THE
001700*                     DISPLAY SO THE TELLER DOES NOT HAVE TO CALL
001800*                     OPERATIONS TO FIND OUT WHY A TRANSFER FAILED
001900*                     (TKT 00-0042).
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 TXNINQ.
002400 AUTHOR.                     D S PELLETIER.
002500 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
002600 DATE-WRITTEN.                JUNE 11, 1994.
002700 DATE-COMPILED.
002800 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
002900                             PROCESSING PERSONNEL ONLY.
003000
003100******************************************************************
003200 ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            WHATEVER-PC.
003600 SPECIAL-NAMES.
003700     C01                     IS TOP-OF-FORM.
003800*-----------------------------------------------------------------
003900 INPUT-OUTPUT                SECTION.
004000 FILE-CONTROL.
004100     SELECT  TXN-REGISTER
004200             ASSIGN TO "TXNREG"
004300             ORGANIZATION IS INDEXED
004400             ACCESS MODE IS RANDOM
004500             RECORD KEY IS TXN-ID
004600             FILE STATUS IS WS-TXN-FILE-STATUS.
004700
004800******************************************************************
004900 DATA                        DIVISION.
005000*-----------------------------------------------------------------
005100 FILE                        SECTION.
005200 FD  TXN-REGISTER
005300     RECORD CONTAINS 160 CHARACTERS
005400     DATA RECORD IS TRANSACTION-RECORD.
005500 COPY "TxnReg.cpy".
005600
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE             SECTION.
005900*-----------------------------------------------------------------
006000 01  SWITCHES-AND-COUNTERS.
006100     05  CONFIRM-SW              PIC X(01) VALUE SPACES.
006200         88  VALID-CONFIRMED             VALUE "Y" "y" "N" "n".
006300         88  CONFIRM-NO                  VALUE "N" "n".
006400     05  WS-READ-CNT             PIC S9(5) COMP VALUE ZERO.
006500     05  WS-NOTFOUND-CNT         PIC S9(5) COMP VALUE ZERO.
006600     05  FILLER                  PIC X(02).
006700
006800*-----------------------------------------------------------------
006900*    Raw view of the switches/counters, used only to echo the
007000*    run's inquiry tally to the job log at sign-off.
007100*-----------------------------------------------------------------
007200 01  SWITCHES-AND-COUNTERS-RAW REDEFINES SWITCHES-AND-COUNTERS.
007300     05  FILLER                  PIC X(13).
007400
007500 01  WS-FILE-STATUS-CODES.
007600     05  WS-TXN-FILE-STATUS      PIC X(02).
007700     05  FILLER                  PIC X(02).
007800
007900 01  WS-INQUIRY-WORK.
008000     05  WS-INQUIRY-TXN-ID       PIC X(12).
008100     05  WS-FOUND-SW             PIC X(01) VALUE "N".
008200         88  TXN-WAS-FOUND               VALUE "Y".
008300     05  FILLER                  PIC X(02).
008400
008500*-----------------------------------------------------------------
008600*    Raw view of the inquiry work area, echoed on a not-found
008700*    so the operator can see exactly what was keyed in.
008800*-----------------------------------------------------------------
008900 01  WS-INQUIRY-WORK-RAW REDEFINES WS-INQUIRY-WORK.
009000     05  FILLER                  PIC X(15).
009100
009200 01  CONFIRM-AND-ERROR-MESSAGES.
009300     05  CONFIRM-MESSAGE         PIC X(30)
009400         VALUE "Look up another transaction?".
009500     05  FILLER                  PIC X(02) VALUE SPACES.
009600
009700******************************************************************
009800 PROCEDURE                   DIVISION.
009900*-----------------------------------------------------------------
010000 100-INQUIRE-TRANSACTION-STATUS.
010100     PERFORM 200-INITIATE-TRANSACTION-INQUIRY.
010200     PERFORM 200-PROCEED-TRANSACTION-INQUIRY
010300                             UNTIL CONFIRM-NO.
010400     PERFORM 200-TERMINATE-TRANSACTION-INQUIRY.
010500
010600     STOP RUN.
010700
010800******************************************************************
010900 200-INITIATE-TRANSACTION-INQUIRY.
011000     PERFORM 300-OPEN-TXN-REGISTER.
011100     PERFORM 300-ASK-INQUIRE-ANOTHER.
011200
011300*-----------------------------------------------------------------
011400 200-PROCEED-TRANSACTION-INQUIRY.
011500     PERFORM 300-ACCEPT-INQUIRY-TXN-ID.
011600     PERFORM 300-READ-TXN-REGISTER.
011700     PERFORM 300-DISPLAY-INQUIRY-RESULT.
011800     PERFORM 300-ASK-INQUIRE-ANOTHER.
011900
012000*-----------------------------------------------------------------
012100 200-TERMINATE-TRANSACTION-INQUIRY.
012200     PERFORM 300-CLOSE-TXN-REGISTER.
012300     DISPLAY "TXNINQ: " WS-READ-CNT " LOOKED UP, "
012400             WS-NOTFOUND-CNT " NOT FOUND.".
012500
012600******************************************************************
012700 300-OPEN-TXN-REGISTER.
012800     OPEN    INPUT   TXN-REGISTER.
012900
013000*-----------------------------------------------------------------
013100 300-CLOSE-TXN-REGISTER.
013200     CLOSE   TXN-REGISTER.
013300
013400*-----------------------------------------------------------------
013500 300-ASK-INQUIRE-ANOTHER.
013600     DISPLAY CONFIRM-MESSAGE " (Y/N) ".
013700     ACCEPT  CONFIRM-SW.
013800
013900*-----------------------------------------------------------------
014000 300-ACCEPT-INQUIRY-TXN-ID.
014100     DISPLAY "TXNINQ: ENTER TRANSACTION ID (TXN-XXXXXXXX) ".
014200     ACCEPT  WS-INQUIRY-TXN-ID.
014300     ADD     1                   TO  WS-READ-CNT.
014400
014500*-----------------------------------------------------------------
014600* Rule: "get transaction status" is a keyed read; not-found is
014700* an error condition, reported here, never abended.
014800*-----------------------------------------------------------------
014900 300-READ-TXN-REGISTER.
015000     MOVE    WS-INQUIRY-TXN-ID   TO  TXN-ID.
015100     MOVE    "N"                 TO  WS-FOUND-SW.
015200     READ    TXN-REGISTER
015300             INVALID KEY
015400                 MOVE "N"            TO  WS-FOUND-SW
015500             NOT INVALID KEY
015600                 MOVE "Y"            TO  WS-FOUND-SW.
015700     IF  NOT TXN-WAS-FOUND
015800         ADD 1                   TO  WS-NOTFOUND-CNT.
015900
016000*-----------------------------------------------------------------
016100 300-DISPLAY-INQUIRY-RESULT.
016200     IF  NOT TXN-WAS-FOUND
016300         DISPLAY "TXNINQ: NOT FOUND: " WS-INQUIRY-TXN-ID
016400     ELSE
016500         DISPLAY "TXNINQ: " TXN-ID " " TXN-TYPE " "
016600                 TXN-STATUS " FROM " TXN-FROM-ACCOUNT
016700                 " TO " TXN-TO-ACCOUNT
016800                 " AMT " TXN-AMOUNT
016900                 " REASON " TXN-FAILURE-REASON.
017000
