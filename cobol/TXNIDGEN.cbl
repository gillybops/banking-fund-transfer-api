000100******************************************************************
000200* TXNIDGEN -- TRANSACTION ID GENERATOR
000300*    CALLED SUBPROGRAM, USED BY TRANSPOST.  HANDS BACK A 12-BYTE
000400*    TRANSACTION ID IN THE FORM "TXN-" FOLLOWED BY 8 UPPERCASE
000500*    ALPHANUMERIC CHARACTERS, UNIQUE FOR THE LIFE OF THE RUN.
000600*    THE FIRST TWO SUFFIX CHARACTERS COME OFF A HOMEGROWN
000700*    SCRAMBLER SO TWO IDS NEVER LOOK ALIKE AT A GLANCE; THE LAST
000800*    SIX ARE THE CALL COUNTER ITSELF, WHICH IS WHAT ACTUALLY
000900*    GUARANTEES THE "NEVER TWICE IN ONE RUN" PROMISE.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1994-04-05  DSP  ORIGINAL CUT (REQ 94-0214).
001400*    1994-08-14  WTC  SCRAMBLER WAS PRODUCING THE SAME FIRST AND
001500*                     SECOND CHARACTER EVERY TIME -- THE SEED
001600*                     WASN'T BEING ADVANCED BETWEEN THE TWO
001700*                     DRAWS (PROBLEM TKT 96-0247).
001800*    1998-09-30  WTC  ADDED THE NEGATIVE-SEED GUARD; COMPUTE WAS
001900*                     LETTING WS-SEED GO NEGATIVE ON OVERFLOW AND
002000*                     DIVIDE DOES NOT LIKE A NEGATIVE DIVIDEND.
002100*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ARE CARRIED OR
002200*                     COMPARED HERE, NO CHANGE REQUIRED.
002300*    2000-11-02  RGK  RAISED WS-CALL-COUNTER FROM S9(4) TO S9(6) --
002400*                     A FULL-VOLUME RERUN WAS WRAPPING THE COUNTER
002500*                     AND HANDING OUT A DUPLICATE ID (TKT 00-0091).
002600******************************************************************
002700 IDENTIFICATION              DIVISION.
002800*-----------------------------------------------------------------
002900 PROGRAM-ID.                 TXNIDGEN.
003000 AUTHOR.                     D S PELLETIER.
003100 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
003200 DATE-WRITTEN.                APRIL 5, 1994.
003300 DATE-COMPILED.
003400 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
003500                             PROCESSING PERSONNEL ONLY.
003600
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     C01                     IS TOP-OF-FORM.
004400
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE             SECTION.
004900*-----------------------------------------------------------------
005000*    36-character draw table -- digits then letters, the same
005100*    FILLER/REDEFINES trick the shop uses for WEEKDAY on the
005200*    inventory report.
005300*-----------------------------------------------------------------
005400 01  WS-ALPHABET-RECORD.
005500     05  FILLER                  PIC X(36)
005600                     VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005700 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-RECORD.
005800     05  WS-ALPHA-CHAR           PIC X(01) OCCURS 36 TIMES.
005900
006000 01  WS-GENERATOR-WORK.
006100     05  WS-CALL-COUNTER         PIC S9(6) COMP VALUE ZERO.
006200     05  WS-SEED                 PIC S9(9) COMP VALUE 7919.
006300     05  WS-QUOTIENT             PIC S9(9) COMP.
006400     05  WS-REMAINDER-1          PIC S9(9) COMP.
006500     05  WS-REMAINDER-2          PIC S9(9) COMP.
006600     05  WS-ALPHA-SUB-1          PIC S9(3) COMP.
006700     05  WS-ALPHA-SUB-2          PIC S9(3) COMP.
006800     05  FILLER                  PIC X(02).
006900
007000*-----------------------------------------------------------------
007100*    Raw view of the generator's work area, dumped to the job
007200*    log if operations ever has to prove the scrambler is not
007300*    repeating itself.
007400*-----------------------------------------------------------------
007500 01  WS-GENERATOR-WORK-RAW REDEFINES WS-GENERATOR-WORK.
007600     05  FILLER                  PIC X(26).
007700
007800 01  WS-GENERATED-ID-WORK.
007900     05  WS-ID-PREFIX            PIC X(04) VALUE "TXN-".
008000     05  WS-ID-CHAR-1            PIC X(01).
008100     05  WS-ID-CHAR-2            PIC X(01).
008200     05  WS-ID-SEQUENCE-TEXT     PIC 9(06).
008300
008400*-----------------------------------------------------------------
008500*    Raw view of the finished id, used only for the log echo in
008600*    200-BUILD-GENERATED-ID.
008700*-----------------------------------------------------------------
008800 01  WS-GENERATED-ID-RAW REDEFINES WS-GENERATED-ID-WORK.
008900     05  WS-GENERATED-ID-TEXT    PIC X(12).
009000
009100*-----------------------------------------------------------------
009200 LINKAGE                     SECTION.
009300*-----------------------------------------------------------------
009400 01  LK-TXNID-PARMS.
009500     05  LK-GENERATED-TXN-ID     PIC X(12).
009600
009700******************************************************************
009800 PROCEDURE                   DIVISION    USING LK-TXNID-PARMS.
009900*-----------------------------------------------------------------
010000 100-GENERATE-TRANSACTION-ID.
010100     PERFORM 200-BUMP-CALL-COUNTER.
010200     PERFORM 200-UPDATE-SEED.
010300     PERFORM 200-PICK-FIRST-LETTER.
010400     PERFORM 200-UPDATE-SEED.
010500     PERFORM 200-PICK-SECOND-LETTER.
010600     PERFORM 200-BUILD-GENERATED-ID.
010700
010800     MOVE    WS-GENERATED-ID-WORK    TO  LK-GENERATED-TXN-ID.
010900
011000     EXIT    PROGRAM.
011100
011200*-----------------------------------------------------------------
011300 200-BUMP-CALL-COUNTER.
011400     ADD     1                   TO  WS-CALL-COUNTER.
011500
011600*-----------------------------------------------------------------
011700* Homegrown scrambler -- a plain linear-congruential bump.  The
011800* negative-seed guard was added under tkt 96-0247 (COMPUTE will
011900* let this go negative on overflow, and DIVIDE will not accept a
012000* negative dividend).
012100*-----------------------------------------------------------------
012200 200-UPDATE-SEED.
012300     COMPUTE WS-SEED = (WS-SEED * 31) + WS-CALL-COUNTER + 17.
012400     IF  WS-SEED < ZERO
012500         MULTIPLY  -1                BY  WS-SEED.
012600
012700*-----------------------------------------------------------------
012800 200-PICK-FIRST-LETTER.
012900     DIVIDE  WS-SEED BY 36   GIVING WS-QUOTIENT
013000                             REMAINDER WS-REMAINDER-1.
013100     ADD     1 WS-REMAINDER-1    GIVING   WS-ALPHA-SUB-1.
013200     MOVE    WS-ALPHA-CHAR(WS-ALPHA-SUB-1)
013300                                 TO  WS-ID-CHAR-1.
013400
013500*-----------------------------------------------------------------
013600 200-PICK-SECOND-LETTER.
013700     DIVIDE  WS-SEED BY 36   GIVING WS-QUOTIENT
013800                             REMAINDER WS-REMAINDER-2.
013900     ADD     1 WS-REMAINDER-2    GIVING   WS-ALPHA-SUB-2.
014000     MOVE    WS-ALPHA-CHAR(WS-ALPHA-SUB-2)
014100                                 TO  WS-ID-CHAR-2.
014200
014300*-----------------------------------------------------------------
014400* The call counter itself, zero filled to 6 digits, is what
014500* actually makes the id unique -- see the banner comment.
014600*-----------------------------------------------------------------
014700 200-BUILD-GENERATED-ID.
014800     MOVE    WS-CALL-COUNTER     TO  WS-ID-SEQUENCE-TEXT.
014900     DISPLAY "TXNIDGEN: " WS-GENERATED-ID-TEXT.
015000
