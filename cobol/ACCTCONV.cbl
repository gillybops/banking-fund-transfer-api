000100******************************************************************
000200* ACCTCONV -- ACCOUNT MASTER LOAD/SAVE SUBPROGRAM
000300*    CALLED SUBPROGRAM, USED BY TRANSPOST, ACCTNEW AND ACCTLIST.
000400*    THE DBA GROUP WOULD NOT SIGN OFF ON AN INDEXED ACCOUNT
000500*    MASTER (REQ 94-0214), SO THE MASTER STAYS A PLAIN
000600*    SEQUENTIAL FILE AND THIS PROGRAM IS THE ONLY PLACE THAT
000700*    EVER OPENS IT.  EVERYTHING ELSE TALKS TO THE RESIDENT
000800*    ACCOUNT-TABLE-AREA (SEE ACCTTBL COPYBOOK) AND CALLS HERE TO
000900*    LOAD IT AT THE START OF A RUN OR SAVE IT BACK AT THE END.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1994-04-05  DSP  ORIGINAL CUT (REQ 94-0214).
001400*    1994-09-02  WTC  ADDED THE TABLE-FULL GUARD ON LOAD -- A
001500*                     BAD TEST FILE WAS ALLOWED TO RUN PAST THE
001600*                     END OF THE TABLE ON THE OLD BUILD (TKT
001700*                     96-0266).
001800*    1998-02-19  WTC  ACCOUNT TABLE RAISED TO 5000 ENTRIES,
001900*                     MATCHING THE ACCTTBL COPYBOOK (REQ
002000*                     98-0055).
002100*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ARE CARRIED OR
002200*                     COMPARED HERE, NO CHANGE REQUIRED.
002300*    2002-11-19  RGK  ADDED A DISPLAY OF THE RECORD COUNT TO THE JOB
002400*                     LOG ON SAVE SO OPERATIONS CAN SPOT A SHORT-SAVE
002500*                     WITHOUT OPENING THE DUMP (TKT 02-0188).
002600******************************************************************
002700 IDENTIFICATION              DIVISION.
002800*-----------------------------------------------------------------
002900 PROGRAM-ID.                 ACCTCONV.
003000 AUTHOR.                     D S PELLETIER.
003100 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
003200 DATE-WRITTEN.                APRIL 5, 1994.
003300 DATE-COMPILED.
003400 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
003500                             PROCESSING PERSONNEL ONLY.
003600
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     C01                     IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700     SELECT  ACCOUNT-MASTER-IN
004800             ASSIGN TO "ACCTMSTI"
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT  ACCOUNT-MASTER-OUT
005200             ASSIGN TO "ACCTMSTO"
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500******************************************************************
005600 DATA                        DIVISION.
005700*-----------------------------------------------------------------
005800 FILE                        SECTION.
005900*-----------------------------------------------------------------
006000*    The master record is typed out twice, once per direction,
006100*    the same way the shop lays out INVENT-RECORD-IN/-OUT --
006200*    see AcctRec.cpy for the canonical single-FD version of
006300*    this same layout, used where a program only opens the
006400*    master one way.
006500*-----------------------------------------------------------------
006600 FD  ACCOUNT-MASTER-IN
006700     RECORD CONTAINS 80 CHARACTERS
006800     DATA RECORD IS ACCOUNT-RECORD-IN.
006900 01  ACCOUNT-RECORD-IN.
007000     05  ACCT-NUMBER-IN          PIC X(14).
007100     05  ACCT-HOLDER-NAME-IN     PIC X(40).
007200     05  ACCT-BALANCE-IN         PIC S9(11)V99 COMP-3.
007300     05  ACCT-CURRENCY-IN        PIC X(03).
007400     05  ACCT-STATUS-IN          PIC X(06).
007500     05  FILLER                  PIC X(10).
007600
007700*-----------------------------------------------------------------
007800*    Raw 80-byte view of the incoming master record, used to
007900*    echo a record to the job log when the table is already
008000*    full (see 400-APPEND-ACCOUNT-TABLE-ENTRY).
008100*-----------------------------------------------------------------
008200 01  ACCOUNT-RECORD-IN-RAW REDEFINES ACCOUNT-RECORD-IN.
008300     05  ACCT-IN-RAW-TEXT        PIC X(80).
008400
008500 FD  ACCOUNT-MASTER-OUT
008600     RECORD CONTAINS 80 CHARACTERS
008700     DATA RECORD IS ACCOUNT-RECORD-OUT.
008800 01  ACCOUNT-RECORD-OUT.
008900     05  ACCT-NUMBER-OUT         PIC X(14).
009000     05  ACCT-HOLDER-NAME-OUT    PIC X(40).
009100     05  ACCT-BALANCE-OUT        PIC S9(11)V99 COMP-3.
009200     05  ACCT-CURRENCY-OUT       PIC X(03).
009300     05  ACCT-STATUS-OUT         PIC X(06).
009400     05  FILLER                  PIC X(10).
009500
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE             SECTION.
009800*-----------------------------------------------------------------
009900 01  SWITCHES-AND-COUNTERS.
010000     05  EOF-SW                  PIC X(01).
010100         88  NOMORE-RECORD                VALUE "Y".
010200     05  TABLE-FULL-SW           PIC X(01) VALUE "N".
010300         88  ACCOUNT-TABLE-IS-FULL        VALUE "Y".
010400     05  FILLER                  PIC X(02).
010500
010600*-----------------------------------------------------------------
010700*    Raw view of the switches, dumped if ACCTCONV ever has to
010800*    explain to the job log why it stopped loading early.
010900*-----------------------------------------------------------------
011000 01  SWITCHES-AND-COUNTERS-RAW REDEFINES SWITCHES-AND-COUNTERS.
011100     05  FILLER                  PIC X(04).
011200
011300 01  WS-SAVE-SUB                 PIC S9(5) COMP.
011400
011500*-----------------------------------------------------------------
011600 LINKAGE                     SECTION.
011700*-----------------------------------------------------------------
011800 01  LK-ACCTCONV-PARMS.
011900     05  LK-ACCTCONV-FUNCTION    PIC X(04).
012000         88  LK-FUNCTION-IS-LOAD         VALUE "LOAD".
012100         88  LK-FUNCTION-IS-SAVE         VALUE "SAVE".
012200     05  LK-ACCTCONV-STATUS      PIC X(02).
012300
012400*-----------------------------------------------------------------
012500*    Raw view of the parameter area, used only for the one-line
012600*    log echo in 100-CONVERT-ACCOUNT-MASTER.
012700*-----------------------------------------------------------------
012800 01  LK-ACCTCONV-PARMS-RAW REDEFINES LK-ACCTCONV-PARMS.
012900     05  LK-ACCTCONV-PARMS-TEXT  PIC X(06).
013000
013100 COPY "AcctTbl.cpy".
013200
013300******************************************************************
013400 PROCEDURE                   DIVISION
013500                 USING   LK-ACCTCONV-PARMS
013600                         ACCOUNT-TABLE-AREA.
013700*-----------------------------------------------------------------
013800 100-CONVERT-ACCOUNT-MASTER.
013900     MOVE    "00"                TO  LK-ACCTCONV-STATUS.
014000     IF  LK-FUNCTION-IS-LOAD
014100         PERFORM 200-LOAD-ACCOUNT-MASTER
014200     ELSE
014300         IF  LK-FUNCTION-IS-SAVE
014400             PERFORM 200-SAVE-ACCOUNT-MASTER
014500         ELSE
014600             DISPLAY "ACCTCONV: UNKNOWN FUNCTION "
014700                     LK-ACCTCONV-PARMS-TEXT
014800             MOVE "98"           TO  LK-ACCTCONV-STATUS.
014900
015000     EXIT    PROGRAM.
015100
015200******************************************************************
015300* Read ACCOUNT-MASTER-IN end to end, building the resident
015400* table one entry at a time.
015500*-----------------------------------------------------------------
015600 200-LOAD-ACCOUNT-MASTER.
015700     PERFORM 300-INITIATE-LOAD.
015800     PERFORM 300-PROCEED-LOAD
015900             UNTIL   NOMORE-RECORD
016000                 OR  ACCOUNT-TABLE-IS-FULL.
016100     PERFORM 300-TERMINATE-LOAD.
016200
016300*-----------------------------------------------------------------
016400* Write the resident table back out, one entry at a time, in
016500* the same order it was loaded.
016600*-----------------------------------------------------------------
016700 200-SAVE-ACCOUNT-MASTER.
016800     PERFORM 300-INITIATE-SAVE.
016900     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT
017000             VARYING WS-SAVE-SUB FROM 1 BY 1
017100             UNTIL   WS-SAVE-SUB > ACCT-TABLE-COUNT.
017200     PERFORM 300-TERMINATE-SAVE.
017300
017400******************************************************************
017500 300-INITIATE-LOAD.
017600     OPEN    INPUT   ACCOUNT-MASTER-IN.
017700     MOVE    "N"                 TO  EOF-SW.
017800     MOVE    "N"                 TO  TABLE-FULL-SW.
017900     MOVE    ZERO                TO  ACCT-TABLE-COUNT.
018000     PERFORM 400-READ-ACCOUNT-MASTER-IN.
018100
018200*-----------------------------------------------------------------
018300 300-PROCEED-LOAD.
018400     PERFORM 400-APPEND-ACCOUNT-TABLE-ENTRY.
018500     PERFORM 400-READ-ACCOUNT-MASTER-IN.
018600
018700*-----------------------------------------------------------------
018800 300-TERMINATE-LOAD.
018900     CLOSE   ACCOUNT-MASTER-IN.
019000
019100*-----------------------------------------------------------------
019200 300-INITIATE-SAVE.
019300     OPEN    OUTPUT  ACCOUNT-MASTER-OUT.
019400
019500*-----------------------------------------------------------------
019600 300-TERMINATE-SAVE.
019700     CLOSE   ACCOUNT-MASTER-OUT.
019800
019900*-----------------------------------------------------------------
020000 300-WRITE-ACCOUNT-MASTER-OUT.
020100     MOVE    ACCT-TBL-NUMBER(WS-SAVE-SUB)
020200                                 TO  ACCT-NUMBER-OUT.
020300     MOVE    ACCT-TBL-HOLDER-NAME(WS-SAVE-SUB)
020400                                 TO  ACCT-HOLDER-NAME-OUT.
020500     MOVE    ACCT-TBL-BALANCE(WS-SAVE-SUB)
020600                                 TO  ACCT-BALANCE-OUT.
020700     MOVE    ACCT-TBL-CURRENCY(WS-SAVE-SUB)
020800                                 TO  ACCT-CURRENCY-OUT.
020900     MOVE    ACCT-TBL-STATUS(WS-SAVE-SUB)
021000                                 TO  ACCT-STATUS-OUT.
021100     WRITE   ACCOUNT-RECORD-OUT.
021200
021300******************************************************************
021400 400-READ-ACCOUNT-MASTER-IN.
021500     READ    ACCOUNT-MASTER-IN
021600             AT END      MOVE "Y"    TO  EOF-SW.
021700
021800*-----------------------------------------------------------------
021900* Appends one entry to ACCOUNT-TABLE-AREA; guards against
022000* running past the 5000-entry capacity of the table (tkt
022100* 96-0266) by simply refusing to load any more and echoing the
022200* offending record to the job log.
022300*-----------------------------------------------------------------
022400 400-APPEND-ACCOUNT-TABLE-ENTRY.
022500     IF  ACCT-TABLE-COUNT >= 5000
022600         MOVE "Y"                TO  TABLE-FULL-SW
022700         DISPLAY "ACCTCONV: ACCOUNT TABLE FULL, RECORD IGNORED: "
022800                 ACCT-IN-RAW-TEXT
022900     ELSE
023000         ADD 1                   TO  ACCT-TABLE-COUNT
023100         MOVE    ACCT-NUMBER-IN
023200                     TO  ACCT-TBL-NUMBER(ACCT-TABLE-COUNT)
023300         MOVE    ACCT-HOLDER-NAME-IN
023400                     TO  ACCT-TBL-HOLDER-NAME(ACCT-TABLE-COUNT)
023500         MOVE    ACCT-BALANCE-IN
023600                     TO  ACCT-TBL-BALANCE(ACCT-TABLE-COUNT)
023700         MOVE    ACCT-CURRENCY-IN
023800                     TO  ACCT-TBL-CURRENCY(ACCT-TABLE-COUNT)
023900         MOVE    ACCT-STATUS-IN
024000                     TO  ACCT-TBL-STATUS(ACCT-TABLE-COUNT).
024100
