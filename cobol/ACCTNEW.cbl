000100******************************************************************
000200* ACCTNEW -- NEW ACCOUNT OPENING
000300*    USES A SCREEN SECTION THE SAME WAY THE OLD ONLINE-UPDATE
000400*    JOB DID.  THE TELLER KEYS IN THE HOLDER NAME, THE OPENING
000500*    BALANCE AND THE CURRENCY; THIS PROGRAM GENERATES A FRESH
000600*    ACCOUNT NUMBER (THREE 4-DIGIT GROUPS SEPARATED BY DASHES),
000700*    MAKES SURE IT DOES NOT COLLIDE WITH AN EXISTING ACCOUNT, AND
000800*    APPENDS THE NEW ACCOUNT TO THE MASTER AS ACTIVE.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1994-05-13  DSP  ORIGINAL CUT (REQ 94-0214).
001300*    1994-05-20  DSP  ADDED THE COLLISION RETRY LOOP -- THE
001400*                     FIRST CUT JUST TOOK WHATEVER NUMBER CAME
001500*                     OUT OF THE GENERATOR, COLLISION OR NOT
001600*                     (TKT 96-0231).
001700*    1997-03-11  WTC  BLANK CURRENCY FIELD ON THE SCREEN NOW
001800*                     DEFAULTS TO USD INSTEAD OF BEING WRITTEN
001900*                     TO THE MASTER AS SPACES (TKT 97-0110).
002000*    1998-02-19  WTC  ACCOUNT TABLE RAISED TO 5000 ENTRIES,
002100*                     MATCHING THE ACCTTBL COPYBOOK (REQ
002200*                     98-0055).
002300*    1999-01-07  DSP  Y2K REVIEW -- NO DATE FIELDS ARE CARRIED OR
002400*                     COMPARED HERE, NO CHANGE REQUIRED.
002500*    2003-07-22  RGK  WIDENED THE HOLDER-NAME SCREEN FIELD EDIT SO A
002600*                     TRAILING APOSTROPHE (O'BRIEN, ETC.) NO LONGER
002700*                     TRIPS THE CONFIRM SCREEN (TKT 03-0144).
002800******************************************************************
002900 IDENTIFICATION              DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.                 ACCTNEW.
003200 AUTHOR.                     D S PELLETIER.
003300 INSTALLATION.               MIDSTATE TRUST COMPANY - DP DIV.
003400 DATE-WRITTEN.                MAY 13, 1994.
003500 DATE-COMPILED.
003600 SECURITY.                   CONFIDENTIAL - AUTHORIZED DATA
003700                             PROCESSING PERSONNEL ONLY.
003800
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            WHATEVER-PC.
004400 SPECIAL-NAMES.
004500     C01                     IS TOP-OF-FORM.
004600
004700******************************************************************
004800 DATA                        DIVISION.
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE             SECTION.
005100*-----------------------------------------------------------------
005200*    The new account is built in ACCOUNT-RECORD, the same layout
005300*    carried by the master file itself -- ACCT-NUMBER is filled
005400*    in through the NUM-VIEW REDEFINES by the generator below.
005500*-----------------------------------------------------------------
005600 COPY "AcctRec.cpy".
005700
005800*-----------------------------------------------------------------
005900*    The resident account table, loaded/saved through ACCTCONV,
006000*    used here only to test a candidate number for a collision.
006100*-----------------------------------------------------------------
006200 COPY "AcctTbl.cpy".
006300
006400 01  SWITCHES-AND-CONSTANTS.
006500     05  CONFIRM-SW              PIC X(01) VALUE SPACES.
006600         88  VALID-CONFIRMED             VALUE "Y" "y" "N" "n".
006700         88  CONFIRM-NO                  VALUE "N" "n".
006800     05  FILLER                  PIC X(01).
006900
007000 01  SWITCHES-AND-CONSTANTS-RAW REDEFINES SWITCHES-AND-CONSTANTS.
007100     05  FILLER                  PIC X(02).
007200
007300 01  SCREEN-COLORS.
007400     05  BLACK                   PIC S9(4) COMP-5 VALUE 0.
007500     05  BLUE                    PIC S9(4) COMP-5 VALUE 1.
007600     05  YELLOW                  PIC S9(4) COMP-5 VALUE 6.
007700     05  WHITE                   PIC S9(4) COMP-5 VALUE 7.
007800     05  FILLER                  PIC X(02) VALUE SPACES.
007900
008000 01  WS-SCREEN-VALUES.
008100     05  SS-HOLDER-NAME           PIC X(40).
008200     05  SS-OPENING-BALANCE       PIC 9(11)V99.
008300     05  SS-CURRENCY              PIC X(03).
008400     05  FILLER                   PIC X(02).
008500
008600*-----------------------------------------------------------------
008700*    Raw dump of the screen-entry area, used only to echo the
008800*    teller's entry to the job log on an abend retry.
008900*-----------------------------------------------------------------
009000 01  WS-SCREEN-VALUES-RAW REDEFINES WS-SCREEN-VALUES.
009100     05  FILLER                  PIC X(58).
009200
009300 01  WS-NUMGEN-WORK.
009400     05  WS-NUMGEN-SEED          PIC S9(9) COMP VALUE 104729.
009500     05  WS-NUMGEN-QUOTIENT      PIC S9(9) COMP.
009600     05  WS-NUMGEN-REMAINDER     PIC S9(9) COMP.
009700     05  WS-RETRY-COUNT          PIC S9(5) COMP VALUE ZERO.
009800     05  WS-GROUP-EDIT           PIC 9(04).
009900     05  FILLER                  PIC X(02).
010000
010100 01  WS-SUBSCRIPTS.
010200     05  WS-SEARCH-SUB           PIC S9(5) COMP.
010300     05  WS-COLLISION-IDX        PIC S9(5) COMP VALUE ZERO.
010400     05  FILLER                  PIC X(02).
010500
010600 01  LK-ACCTCONV-PARMS.
010700     05  LK-ACCTCONV-FUNCTION    PIC X(04).
010800     05  LK-ACCTCONV-STATUS      PIC X(02).
010900
011000 01  CONFIRM-AND-ERROR-MESSAGES.
011100     05  CONFIRM-MESSAGE         PIC X(30)
011200         VALUE "Open another new account?".
011300     05  FILLER                  PIC X(02) VALUE SPACES.
011400
011500*-----------------------------------------------------------------
011600 SCREEN                      SECTION.
011700*-----------------------------------------------------------------
011800 01  OPENING-SCREEN.
011900     05  BLANK SCREEN
012000         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
012100     05  SCREEN-BASICS.
012200         10  LINE  2 COLUMN 15
012300                     VALUE "NEW ACCOUNT OPENING"
012400                     FOREGROUND-COLOR YELLOW.
012500         10  LINE  5 COLUMN  7   VALUE "ACCOUNT HOLDER NAME:".
012600         10  LINE  7 COLUMN  7   VALUE "OPENING BALANCE:    ".
012700         10  LINE  9 COLUMN  7   VALUE "CURRENCY CODE:      ".
012800     05  SCREEN-VALUES.
012900         10  SS-HOLDER-NAME-SCR  PIC X(40) TO SS-HOLDER-NAME
013000             LINE  5 COLUMN 29   FOREGROUND-COLOR YELLOW
013100                                 REVERSE-VIDEO AUTO.
013200         10  SS-OPENING-BAL-SCR  PIC 9(11)V99 TO SS-OPENING-BALANCE
013300             LINE  7 COLUMN 29   FOREGROUND-COLOR YELLOW
013400                                 REVERSE-VIDEO AUTO.
013500         10  SS-CURRENCY-SCR     PIC X(03) TO SS-CURRENCY
013600             LINE  9 COLUMN 29   FOREGROUND-COLOR YELLOW
013700                                 REVERSE-VIDEO AUTO.
013800
013900 01  CONFIRM-SCREEN.
014000     05  LINE 12 BLANK LINE      BACKGROUND-COLOR BLACK.
014100     05                          PIC X(30) FROM CONFIRM-MESSAGE
014200         LINE 12 COLUMN  8
014300         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
014400     05                          PIC X(01) USING CONFIRM-SW
014500         LINE 12 COLUMN 40       BLINK AUTO
014600         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
014700
014800******************************************************************
014900 PROCEDURE                   DIVISION.
015000*-----------------------------------------------------------------
015100 100-OPEN-NEW-ACCOUNTS.
015200     PERFORM 200-INITIATE-ACCOUNT-OPENING.
015300     PERFORM 200-PROCEED-ACCOUNT-OPENING
015400                             UNTIL CONFIRM-NO.
015500     PERFORM 200-TERMINATE-ACCOUNT-OPENING.
015600
015700     STOP RUN.
015800
015900******************************************************************
016000 200-INITIATE-ACCOUNT-OPENING.
016100     PERFORM 300-LOAD-ACCOUNT-TABLE.
016200     PERFORM 300-INITIALIZE-SWITCHES.
016300     PERFORM 300-ASK-OPEN-ANOTHER.
016400
016500*-----------------------------------------------------------------
016600 200-PROCEED-ACCOUNT-OPENING.
016700     PERFORM 300-ENTER-NEW-ACCOUNT-DATA.
016800     PERFORM 300-ASSIGN-UNIQUE-ACCOUNT-NUMBER.
016900     PERFORM 300-APPEND-ACCOUNT-RECORD.
017000     PERFORM 300-ASK-OPEN-ANOTHER.
017100
017200*-----------------------------------------------------------------
017300 200-TERMINATE-ACCOUNT-OPENING.
017400     PERFORM 300-SAVE-ACCOUNT-TABLE.
017500     DISPLAY ERASE "ACCOUNT OPENING JOB FINISHED!!!".
017600
017700******************************************************************
017800 300-LOAD-ACCOUNT-TABLE.
017900     MOVE    "LOAD"              TO  LK-ACCTCONV-FUNCTION.
018000     CALL    "ACCTCONV"          USING   LK-ACCTCONV-PARMS
018100                                          ACCOUNT-TABLE-AREA.
018200     IF  LK-ACCTCONV-STATUS NOT = "00"
018300         DISPLAY "ACCTNEW: ACCOUNT MASTER LOAD FAILED, STATUS="
018400                 LK-ACCTCONV-STATUS
018500         STOP RUN.
018600
018700*-----------------------------------------------------------------
018800 300-SAVE-ACCOUNT-TABLE.
018900     MOVE    "SAVE"              TO  LK-ACCTCONV-FUNCTION.
019000     CALL    "ACCTCONV"          USING   LK-ACCTCONV-PARMS
019100                                          ACCOUNT-TABLE-AREA.
019200     IF  LK-ACCTCONV-STATUS NOT = "00"
019300         DISPLAY "ACCTNEW: ACCOUNT MASTER SAVE FAILED, STATUS="
019400                 LK-ACCTCONV-STATUS.
019500
019600*-----------------------------------------------------------------
019700 300-INITIALIZE-SWITCHES.
019800     INITIALIZE SWITCHES-AND-CONSTANTS.
019900     MOVE    ZERO                TO  WS-RETRY-COUNT.
020000
020100*-----------------------------------------------------------------
020200 300-ASK-OPEN-ANOTHER.
020300     DISPLAY CONFIRM-SCREEN.
020400     ACCEPT  CONFIRM-SCREEN.
020500
020600*-----------------------------------------------------------------
020700* Prompt for the teller's entry, then drop it into the new
020800* ACCOUNT-RECORD with status forced to ACTIVE (rule: new
020900* accounts always open active).
021000*-----------------------------------------------------------------
021100 300-ENTER-NEW-ACCOUNT-DATA.
021200     DISPLAY OPENING-SCREEN.
021300     ACCEPT  OPENING-SCREEN.
021400     MOVE    SS-HOLDER-NAME      TO  ACCT-HOLDER-NAME.
021500     MOVE    SS-OPENING-BALANCE  TO  ACCT-BALANCE.
021600     IF  SS-CURRENCY = SPACES
021700         MOVE    "USD"           TO  ACCT-CURRENCY
021800     ELSE
021900         MOVE    SS-CURRENCY     TO  ACCT-CURRENCY.
022000     MOVE    "ACTIVE"            TO  ACCT-STATUS.
022100
022200*-----------------------------------------------------------------
022300* Keep generating candidate numbers until one does not collide
022400* with an account already in the resident table (tkt 96-0231).
022500*-----------------------------------------------------------------
022600 300-ASSIGN-UNIQUE-ACCOUNT-NUMBER.
022700     MOVE    1                   TO  WS-COLLISION-IDX.
022800     PERFORM 400-TRY-ACCOUNT-NUMBER
022900                             UNTIL WS-COLLISION-IDX = ZERO.
023000
023100*-----------------------------------------------------------------
023200 300-APPEND-ACCOUNT-RECORD.
023300     ADD     1                   TO  ACCT-TABLE-COUNT.
023400     MOVE    ACCT-NUMBER
023500                 TO  ACCT-TBL-NUMBER(ACCT-TABLE-COUNT).
023600     MOVE    ACCT-HOLDER-NAME
023700                 TO  ACCT-TBL-HOLDER-NAME(ACCT-TABLE-COUNT).
023800     MOVE    ACCT-BALANCE
023900                 TO  ACCT-TBL-BALANCE(ACCT-TABLE-COUNT).
024000     MOVE    ACCT-CURRENCY
024100                 TO  ACCT-TBL-CURRENCY(ACCT-TABLE-COUNT).
024200     MOVE    ACCT-STATUS
024300                 TO  ACCT-TBL-STATUS(ACCT-TABLE-COUNT).
024400     DISPLAY "ACCTNEW: OPENED ACCOUNT " ACCT-NUMBER.
024500
024600******************************************************************
024700 400-TRY-ACCOUNT-NUMBER.
024800     ADD     1                   TO  WS-RETRY-COUNT.
024900     PERFORM 500-GENERATE-ACCOUNT-NUMBER.
025000     PERFORM 500-CHECK-NUMBER-COLLISION.
025100
025200*-----------------------------------------------------------------
025300 500-GENERATE-ACCOUNT-NUMBER.
025400     PERFORM 600-BUILD-NUMBER-GROUP-1 THRU 600-BUILD-NUMBER-GROUP-3.
025700     MOVE    "-"                 TO  ACCT-NUM-DASH-1
025800                                     ACCT-NUM-DASH-2.
025900
026000*-----------------------------------------------------------------
026100 500-CHECK-NUMBER-COLLISION.
026200     MOVE    ZERO                TO  WS-COLLISION-IDX.
026300     PERFORM 700-TEST-COLLISION-ENTRY
026400             VARYING WS-SEARCH-SUB FROM 1 BY 1
026500             UNTIL   WS-SEARCH-SUB > ACCT-TABLE-COUNT
026600                 OR  WS-COLLISION-IDX NOT = ZERO.
026700
026800******************************************************************
026900 600-BUILD-NUMBER-GROUP-1.
027000     PERFORM 700-ADVANCE-NUMGEN-SEED.
027100     DIVIDE  WS-NUMGEN-SEED BY 10000
027200                             GIVING WS-NUMGEN-QUOTIENT
027300                             REMAINDER WS-NUMGEN-REMAINDER.
027400     MOVE    WS-NUMGEN-REMAINDER TO  WS-GROUP-EDIT.
027500     MOVE    WS-GROUP-EDIT       TO  ACCT-NUM-GROUP-1.
027600
027700*-----------------------------------------------------------------
027800 600-BUILD-NUMBER-GROUP-2.
027900     PERFORM 700-ADVANCE-NUMGEN-SEED.
028000     DIVIDE  WS-NUMGEN-SEED BY 10000
028100                             GIVING WS-NUMGEN-QUOTIENT
028200                             REMAINDER WS-NUMGEN-REMAINDER.
028300     MOVE    WS-NUMGEN-REMAINDER TO  WS-GROUP-EDIT.
028400     MOVE    WS-GROUP-EDIT       TO  ACCT-NUM-GROUP-2.
028500
028600*-----------------------------------------------------------------
028700 600-BUILD-NUMBER-GROUP-3.
028800     PERFORM 700-ADVANCE-NUMGEN-SEED.
028900     DIVIDE  WS-NUMGEN-SEED BY 10000
029000                             GIVING WS-NUMGEN-QUOTIENT
029100                             REMAINDER WS-NUMGEN-REMAINDER.
029200     MOVE    WS-NUMGEN-REMAINDER TO  WS-GROUP-EDIT.
029300     MOVE    WS-GROUP-EDIT       TO  ACCT-NUM-GROUP-3.
029400
029500*-----------------------------------------------------------------
029600 700-TEST-COLLISION-ENTRY.
029700     IF  ACCT-TBL-NUMBER(WS-SEARCH-SUB) = ACCT-NUMBER
029800         MOVE    WS-SEARCH-SUB   TO  WS-COLLISION-IDX.
029900
030000*-----------------------------------------------------------------
030100* Homegrown scrambler, same idiom as TXNIDGEN's, restated here
030200* with its own seed so a busy day opening accounts does not
030300* also perturb the transaction-id generator's sequence.
030400*-----------------------------------------------------------------
030500 700-ADVANCE-NUMGEN-SEED.
030600     COMPUTE WS-NUMGEN-SEED = (WS-NUMGEN-SEED * 31)
030700                             + WS-RETRY-COUNT + 7.
030800     IF  WS-NUMGEN-SEED < ZERO
030900         MULTIPLY  -1                BY  WS-NUMGEN-SEED.
031000
